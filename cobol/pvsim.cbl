000100*************************************************
000200*                                               *
000300*          Pv / Battery Annual Dispatch           *
000400*               Hourly Simulator                   *
000500*                                               *
000600*************************************************
000700*
000800 identification              division.
000900*======================================
001000*
001100 program-id.          pvsim.
001200 author.              Vincent B Coen.
001300 installation.        Applewood Computers.
001400 date-written.        24/11/1987.
001500 date-compiled.
001600 security.
001700*
001800*    Copyright (C) 1987 - 2026 and later, Vincent Bryan Coen.
001900*    Distributed under the GNU General Public License.  See
002000*    the file COPYING for details.
002100*
002200*    Remarks.         Runs the 8,760-hour annual dispatch of
002300*                     a residential PV array and storage
002400*                     battery against grid and/or stand-alone
002500*                     demand.  Reads one spec record (battery
002600*                     and Pcs rating/regression data) and the
002700*                     year's hourly input file, and writes one
002800*                     hourly output record per hour, in the
002900*                     same chronological order.
003000*
003100*    Called Modules.
003200*                     None.
003300*
003400*    Functions Used.
003500*                     None - no intrinsic functions on this
003600*                     install, square root is hand-rolled
003700*                     (Zz030) by Newton's method.
003800*
003900*    Files Used.
004000*                     Hourly-Input-File    (selhrin/fdhrin).
004100*                     Spec-Input-File       (selbsin/fdbsin).
004200*                     Hourly-Output-File   (selhrout/fdhrout).
004300*
004400*    Error Messages Used.
004500*     System wide:    SY010 - 12.
004600*     Program specific: PV000 - 5.
004700*
004800*    Changes.
004900* 24/11/87 vbc  Ticket PV-001 - Created.
005000* 03/03/88 vbc  Ticket PV-014 - Battery type (Aa030) added,
005100*               carried but not yet used to vary coefficients.
005200* 17/09/89 dlp  Ticket PV-022 - Fixed sign error in the
005300*               discharge-voltage test, Aa120.
005400* 22/01/91 vbc  Ticket PV-031 - Pcs forward/inverse conversion
005500*               moved off 3 near-identical copies onto the
005600*               Bs-Pcs-Path-Tbl subscript, Zz010/Zz020.
005700* 14/06/93 rjh  Ticket PV-038 - Aux-Pss was only picking up
005800*               the Pcs auxiliary, not the fixed 3W/2W meter
005900*               and display draw - added Ws-E-E-Aux-Others.
006000* 08/11/95 vbc  Ticket PV-044 - Terminology pass, Ed- prefix
006100*               for equipment-side values throughout to match
006200*               the method's own notation.
006300* 19/02/97 dlp  Ticket PV-051 - Soc carried across midnight
006400*               incorrectly when file had a short last week -
006500*               now keyed off record count, not a date check.
006600* 11/11/98 rjh  Ticket PV-057 - Year-2000 readiness review -
006700*               no 2-digit year fields in this program, no
006800*               change required, noted for the audit file.
006900* 03/05/99 vbc  Ticket PV-059 - Confirmed clean after Y2K
007000*               regression run, sample years 1999 and 2000.
007100* 12/12/25 vbc  Ticket PV-112 - Newton's-method square root
007200*               (Zz030) replacing the table-lookup approach
007300*               trialled during development - table could not
007400*               hold the needed range without excessive size.
007500* 09/08/26 vbc  Ticket PV-118 - Aa020 now reports Pv000 when
007600*               no spec record is present, instead of wrongly
007700*               reusing the Pv001 V-Lower/V-Upper text.
007800*
007900 environment                 division.
008000*======================================
008100*
008200     copy "envdiv.cob".
008300*
008400 input-output             section.
008500 file-control.
008600    copy "selhrin.cob".
008700    copy "selbsin.cob".
008800    copy "selhrout.cob".
008900*
009000 data                         division.
009100*======================================
009200*
009300 file                     section.
009400*
009500     copy "fdhrin.cob".
009600     copy "fdbsin.cob".
009700     copy "fdhrout.cob".
009800*
009900 working-storage          section.
010000*
010100     copy "wspverr.cob".
010200     copy "wspvbat.cob".
010300     copy "wspvpcs.cob".
010400*
010500 77  WS-Hour-Ctr              pic 9(4)       comp value zero.
010600 77  WS-Term-Code             pic 9(2)       comp value zero.
010700*
010800 01  WS-Switches.
010900     03  WS-Eof-Switch        pic 9          comp value zero.
011000         88  HR-EOF                          value 1.
011100     03  FILLER               pic x(3).
011200*
011300 procedure                   division.
011400*======================================
011500*
011600 aa000-Main.
011700*
011800     perform  aa010-Open-Files     thru aa010-Exit.
011900     perform  aa020-Read-Valid-Spec thru aa020-Exit.
012000     perform  aa030-Derive-Batt-Parms thru aa030-Exit.
012100     perform  aa100-Process-One-Hour thru aa100-Exit
012200         until HR-EOF.
012300     perform  aa900-Close-Files    thru aa900-Exit.
012400     goback.
012500*
012600 aa000-Exit.
012700     exit.
012800*
012900*---------------------------------------------------------
013000*  Open the input/output files, abend on any bad status.
013100*---------------------------------------------------------
013200*
013300 aa010-Open-Files.
013400*
013500     open     input  Hourly-Input-File.
013600     if       HR-In-Status not = "00"
013700         display  SY010 "HOURLY-INPUT, STATUS=" HR-In-Status
013800         goback   returning 1
013900     end-if.
014000*
014100     open     input  Spec-Input-File.
014200     if       BS-In-Status not = "00"
014300         display  SY010 "SPEC-INPUT, STATUS=" BS-In-Status
014400         goback   returning 2
014500     end-if.
014600*
014700     open     output Hourly-Output-File.
014800     if       HO-Out-Status not = "00"
014900         display  SY011 "HOURLY-OUTPUT, STATUS=" HO-Out-Status
015000         goback   returning 3
015100     end-if.
015200*
015300 aa010-Exit.
015400     exit.
015500*
015600*---------------------------------------------------------
015700*  Read the one spec record, validate the two range rules.
015800*---------------------------------------------------------
015900*
016000 aa020-Read-Valid-Spec.
016100*
016200     read     Spec-Input-File
016300         at end
016400                  display  PV000
016500                  goback   returning 4
016600     end-read.
016700     if       BS-In-Status not = "00" and BS-In-Status not = "10"
016800         display  SY012 "SPEC-INPUT, STATUS=" BS-In-Status
016900         goback   returning 5
017000     end-if.
017100*
017200     if       BS-V-Lower > BS-V-Upper
017300         display  PV001
017400         goback   returning 6
017500     end-if.
017600     if       BS-Soc-Lower > BS-Soc-Upper
017700         display  PV002
017800         goback   returning 7
017900     end-if.
018000*
018100 aa020-Exit.
018200     exit.
018300*
018400*---------------------------------------------------------
018500*  Derive the fixed (per-run) battery parameters.
018600*---------------------------------------------------------
018700*
018800 aa030-Derive-Batt-Parms.
018900*
019000     if       BS-V-Lower = zero
019100         move     1 to WS-Batt-Type
019200     else
019300         if       BS-V-Upper / BS-V-Lower >= 1.7
019400                  move     3 to WS-Batt-Type
019500         else
019600                  if       BS-V-Upper / BS-V-Lower >= 1.45
019700                           move     2 to WS-Batt-Type
019800                  else
019900                           move     1 to WS-Batt-Type
020000                  end-if
020100         end-if
020200     end-if.
020300*
020400     compute  WS-C-Fc-Rtd rounded =
020500         BS-W-Rtd-Batt * 1000 / BS-V-Rtd-Batt.
020600     move     WS-C-Fc-Rtd to WS-C-Fc.
020700*
020800     compute  WS-Soc-Init rounded =
020900         BS-Soc-Upper * BS-R-Int-Dchg
021000         + BS-Soc-Lower * (1 - BS-R-Int-Dchg).
021100     move     WS-Soc-Init to WS-Soc-Current.
021200     move     BS-Soc-Upper to WS-Soc-Max.
021300     compute  WS-Soc-Min-Grid rounded =
021400         BS-Soc-Lower
021500         + BS-R-Lcp-Batt * (BS-Soc-Upper - BS-Soc-Lower).
021600     move     BS-Soc-Lower to WS-Soc-Min-Standalone.
021700*
021800 aa030-Exit.
021900     exit.
022000*
022100*---------------------------------------------------------
022200*  Drive one hour through Pv generation, battery limits,
022300*  Pcs aux/supply, dispatch, Soc update and the write.
022400*---------------------------------------------------------
022500*
022600 aa100-Process-One-Hour.
022700*
022800     read     Hourly-Input-File
022900         at end
023000                  move     1 to WS-Eof-Switch
023100                  go to    aa100-Exit
023200     end-read.
023300     if       HR-In-Status not = "00" and HR-In-Status not = "10"
023400         display  SY012 "HOURLY-INPUT, STATUS=" HR-In-Status
023500         goback   returning 8
023600     end-if.
023700     add      1 to WS-Hour-Ctr.
023800*
023900     compute  WS-T-Amb rounded = HR-Theta-Ex + 273.16.
024000*
024100     perform  aa110-Compute-Pv-Gen     thru aa110-Exit.
024200     perform  aa120-Compute-Batt-Limits thru aa120-Exit.
024300     perform  aa130-Compute-Pcs-Aux    thru aa130-Exit.
024400     perform  aa140-Compute-Max-Supply thru aa140-Exit.
024500     perform  aa150-Dispatch           thru aa150-Exit.
024600     perform  aa160-Update-Soc         thru aa160-Exit.
024700     perform  aa170-Write-Output       thru aa170-Exit.
024800*
024900 aa100-Exit.
025000     exit.
025100*
025200*---------------------------------------------------------
025300*  Ed-E-Pv-Gen = sum over the 4 arrays of (E-P(i)/K-Pm(i))
025400*  then divided by K-In.  Unused arrays carry K-Pm zero and
025500*  are skipped rather than divided by.
025600*---------------------------------------------------------
025700*
025800 aa110-Compute-Pv-Gen.
025900*
026000     move     zero to WS-Ed-E-Pv-Gen.
026100     perform  aa111-Sum-One-Array      thru aa111-Exit
026200         varying WS-Array-Idx from 1 by 1
026300         until   WS-Array-Idx > 4.
026400     if       BS-K-In not = zero
026500         compute  WS-Ed-E-Pv-Gen rounded =
026600                  WS-Ed-E-Pv-Gen / BS-K-In
026700     end-if.
026800*
026900 aa110-Exit.
027000     exit.
027100*
027200 aa111-Sum-One-Array.
027300*
027400     if       BS-K-Pm (WS-Array-Idx) not = zero
027500         compute  WS-Ed-E-Pv-Gen rounded =
027600                  WS-Ed-E-Pv-Gen
027700                  + ( HR-E-P (WS-Array-Idx)
027800                      / BS-K-Pm (WS-Array-Idx) )
027900     end-if.
028000*
028100 aa111-Exit.
028200     exit.
028300*
028400*---------------------------------------------------------
028500*  Max chargeable / dischargeable energy for the hour,
028600*  using the Soc*min appropriate to Hr-Sc (grid/standalone)
028700*  and the Zz080 open-circuit-voltage function.
028800*---------------------------------------------------------
028900*
029000 aa120-Compute-Batt-Limits.
029100*
029200     if       HR-SC = 1
029300         move     WS-Soc-Min-Grid to WS-Soc-Min-This-Hr
029400     else
029500         move     WS-Soc-Min-Standalone to WS-Soc-Min-This-Hr
029600     end-if.
029700     move     WS-Soc-Max to WS-Soc-Max-This-Hr.
029800     move     WS-Soc-Current to WS-Soc-Start.
029900*
030000     move     WS-Soc-Start to WS-Ocv-Soc-Arg.
030100     perform  zz080-F-Ocv               thru zz080-Exit.
030200     move     WS-Ocv-Result to WS-F-Ocv-At-Start.
030300*
030400     compute  WS-C-Oprt-Chg rounded =
030500         WS-C-Fc * (WS-Soc-Max-This-Hr - WS-Soc-Start).
030600     move     1 to WS-Delta-Tau.
030700     compute  WS-I-Max-Chg rounded =
030800         WS-C-Oprt-Chg / WS-Delta-Tau.
030900*
031000     move     WS-Soc-Max-This-Hr to WS-Ocv-Soc-Arg.
031100     perform  zz080-F-Ocv               thru zz080-Exit.
031200     move     WS-Ocv-Result to WS-F-Ocv-At-Limit.
031300     compute  WS-V-Max-Chg rounded =
031400         (WS-F-Ocv-At-Start + WS-F-Ocv-At-Limit) / 2
031500         + WS-I-Max-Chg * WS-R-Intr
031600           * (WS-Soc-Max-This-Hr - WS-Soc-Start).
031700     if       WS-V-Max-Chg < zero
031800         display  PV003
031900         goback   returning 10
032000     end-if.
032100     compute  WS-Ed-E-Sb-Max-Chg rounded =
032200         WS-I-Max-Chg * WS-V-Max-Chg * WS-Delta-Tau / 1000.
032300*
032400     compute  WS-C-Oprt-Dchg rounded =
032500         WS-C-Fc * (WS-Soc-Start - WS-Soc-Min-This-Hr).
032600     compute  WS-I-Max-Dchg rounded =
032700         WS-C-Oprt-Dchg / WS-Delta-Tau.
032800*
032900     move     WS-Soc-Min-This-Hr to WS-Ocv-Soc-Arg.
033000     perform  zz080-F-Ocv               thru zz080-Exit.
033100     move     WS-Ocv-Result to WS-F-Ocv-At-Limit.
033200     compute  WS-V-Max-Dchg rounded =
033300         (WS-F-Ocv-At-Start + WS-F-Ocv-At-Limit) / 2
033400         - WS-I-Max-Dchg * WS-R-Intr
033500           * (WS-Soc-Start - WS-Soc-Min-This-Hr).
033600     if       WS-V-Max-Dchg < zero
033700         display  PV004
033800         goback   returning 11
033900     end-if.
034000     compute  WS-Ed-E-Sb-Max-Dchg rounded =
034100         WS-I-Max-Dchg * WS-V-Max-Dchg * WS-Delta-Tau / 1000.
034200*
034300 aa120-Exit.
034400     exit.
034500*
034600*---------------------------------------------------------
034700*  Operating time, Pcs and "other" auxiliary consumption.
034800*---------------------------------------------------------
034900*
035000 aa130-Compute-Pcs-Aux.
035100*
035200     if       WS-Ed-E-Pv-Gen > zero
035300         move     1 to WS-Tau-Oprt
035400     else
035500         if       HR-E-Dmd-Excl > zero
035600                  and WS-Ed-E-Sb-Max-Dchg > zero
035700                  move     1 to WS-Tau-Oprt
035800         else
035900                  move     zero to WS-Tau-Oprt
036000         end-if
036100     end-if.
036200*
036300     compute  WS-E-E-Aux-Pcs rounded =
036400         (BS-P-Aux-Pcs-Oprt * WS-Tau-Oprt
036500          + BS-P-Aux-Pcs-Stby * (1 - WS-Tau-Oprt)) / 1000.
036600     compute  WS-E-E-Aux-Others rounded =
036700         (3.0 * WS-Tau-Oprt + 2.0 * (1 - WS-Tau-Oprt)) / 1000.
036800     add      WS-E-E-Aux-Pcs WS-E-E-Aux-Others
036900         giving WS-E-E-Aux-Pss.
037000*
037100 aa130-Exit.
037200     exit.
037300*
037400*---------------------------------------------------------
037500*  Equipment-side max supply converted to Db-side via the
037600*  forward function, surplus, and the Db-side max charge.
037700*---------------------------------------------------------
037800*
037900 aa140-Compute-Max-Supply.
038000*
038100     move     WS-Ed-E-Pv-Gen to WS-Ed-E-Pv-Max-Sup.
038200     move     WS-Ed-E-Sb-Max-Dchg to WS-Ed-E-Sb-Max-Sup.
038300*
038400     move     1 to WS-Pcs-Path-Sub.
038500     move     WS-Ed-E-Pv-Max-Sup to WS-Pcs-E-In.
038600     perform  zz010-Pcs-Forward         thru zz010-Exit.
038700     move     WS-Pcs-E-Out to WS-E-E-Pv-Max-Sup.
038800*
038900     move     3 to WS-Pcs-Path-Sub.
039000     move     WS-Ed-E-Sb-Max-Sup to WS-Pcs-E-In.
039100     perform  zz010-Pcs-Forward         thru zz010-Exit.
039200     move     WS-Pcs-E-Out to WS-E-E-Sb-Max-Sup.
039300*
039400     add      WS-E-E-Pv-Max-Sup WS-E-E-Sb-Max-Sup
039500         giving WS-E-E-Pss-Max-Sup.
039600     add      HR-E-Dmd-Excl WS-E-E-Aux-Pss
039700         giving WS-E-E-Dmd-Incl.
039800     compute  WS-E-E-Srpl rounded =
039900         WS-E-E-Pv-Max-Sup - WS-E-E-Dmd-Incl.
040000     if       WS-E-E-Srpl < zero
040100         move     zero to WS-E-E-Srpl
040200     end-if.
040300*
040400     if       WS-E-E-Srpl > zero
040500         move     1 to WS-Pcs-Path-Sub
040600         move     WS-E-E-Srpl to WS-Pcs-E-Out
040700         perform  zz020-Pcs-Inverse thru zz020-Exit
040800         move     WS-Pcs-E-In to WS-Ed-E-Srpl
040900     else
041000         move     zero to WS-Ed-E-Srpl
041100     end-if.
041200*
041300     if       WS-E-E-Srpl = zero
041400         move     BS-Tbl-Eta-Lim (2) to WS-E-E-Sb-Max-Chg
041500     else
041600         move     2 to WS-Pcs-Path-Sub
041700         move     WS-Ed-E-Sb-Max-Chg to WS-Pcs-E-Out
041800         perform  zz020-Pcs-Inverse thru zz020-Exit
041900         compute  WS-E-E-Sb-Max-Chg rounded =
042000                  WS-Pcs-E-In * WS-E-E-Srpl / WS-Ed-E-Srpl
042100     end-if.
042200*
042300 aa140-Exit.
042400     exit.
042500*
042600*---------------------------------------------------------
042700*  Dispatch Pv output to self-consumption, charge and sale,
042800*  battery discharge to self-consumption.
042900*---------------------------------------------------------
043000*
043100 aa150-Dispatch.
043200*
043300     if       WS-E-E-Srpl > zero
043400         move     WS-E-E-Dmd-Incl to WS-E-E-Pv-H
043500         if       WS-E-E-Srpl < WS-E-E-Sb-Max-Chg
043600                  move     WS-E-E-Srpl to WS-E-E-Pv-Chg
043700         else
043800                  move     WS-E-E-Sb-Max-Chg to WS-E-E-Pv-Chg
043900         end-if
044000         compute  WS-Eta-Ce rounded =
044100                  WS-Ed-E-Srpl / WS-E-E-Srpl
044200         move     2 to WS-Pcs-Path-Sub
044300         compute  WS-Pcs-E-In rounded =
044400                  WS-E-E-Pv-Chg * WS-Eta-Ce
044500         perform  zz010-Pcs-Forward thru zz010-Exit
044600         move     WS-Pcs-E-Out to WS-Ed-E-Pv-Chg
044700         if       HR-SC = 1
044800                  compute  WS-E-E-Pv-Sell rounded =
044900                           WS-E-E-Srpl - WS-E-E-Pv-Chg
045000         else
045100                  move     zero to WS-E-E-Pv-Sell
045200         end-if
045300         move     zero to WS-E-E-Pss-H
045400     else
045500         move     WS-E-E-Pv-Max-Sup to WS-E-E-Pv-H
045600         if       WS-E-E-Dmd-Incl < WS-E-E-Pss-Max-Sup
045700                  compute  WS-E-E-Pss-H rounded =
045800                           WS-E-E-Dmd-Incl - WS-E-E-Pv-H
045900         else
046000                  compute  WS-E-E-Pss-H rounded =
046100                           WS-E-E-Pss-Max-Sup - WS-E-E-Pv-H
046200         end-if
046300         move     zero to WS-E-E-Pv-Chg
046400         move     zero to WS-Ed-E-Pv-Chg
046500         move     zero to WS-E-E-Pv-Sell
046600     end-if.
046700*
046800     if       WS-E-E-Pss-H > zero
046900         move     3 to WS-Pcs-Path-Sub
047000         move     WS-E-E-Pss-H to WS-Pcs-E-Out
047100         perform  zz020-Pcs-Inverse thru zz020-Exit
047200         move     WS-Pcs-E-In to WS-Ed-E-Sb-Sup
047300     else
047400         move     zero to WS-Ed-E-Sb-Sup
047500     end-if.
047600*
047700 aa150-Exit.
047800     exit.
047900*
048000*---------------------------------------------------------
048100*  End-of-hour Soc update - net battery energy must be a
048200*  charge, a discharge, or neither; never both.
048300*---------------------------------------------------------
048400*
048500 aa160-Update-Soc.
048600*
048700     if       WS-Ed-E-Pv-Chg > zero and WS-Ed-E-Sb-Sup > zero
048800         display  PV005
048900         goback   returning 12
049000     end-if.
049100*
049200     if       WS-Ed-E-Pv-Chg > zero
049300         move     WS-Ed-E-Pv-Chg to WS-Ed-E-Sb
049400     else
049500         if       WS-Ed-E-Sb-Sup > zero
049600                  compute  WS-Ed-E-Sb = zero - WS-Ed-E-Sb-Sup
049700         else
049800                  move     zero to WS-Ed-E-Sb
049900         end-if
050000     end-if.
050100*
050200     if       WS-Ed-E-Sb = zero
050300         move     zero to WS-Delta-Tau
050400         move     WS-Soc-Start to WS-Soc-Provisional
050500     else
050600         move     1 to WS-Delta-Tau
050700         compute  WS-Soc-Provisional rounded =
050800                  WS-Soc-Start
050900                  + WS-Ed-E-Sb * 1000
051000                    / (WS-C-Fc / WS-Delta-Tau)
051100                    / BS-V-Rtd-Batt
051200     end-if.
051300*
051400     move     WS-Soc-Provisional to WS-Ocv-Soc-Arg.
051500     perform  zz080-F-Ocv               thru zz080-Exit.
051600     compute  WS-V-Oc rounded =
051700         (WS-F-Ocv-At-Start + WS-Ocv-Result) / 2.
051800*
051900     compute  WS-Radicand rounded =
052000         (WS-V-Oc * WS-V-Oc)
052100         + (4 * WS-R-Intr * WS-Ed-E-Sb * 1000).
052200     if       WS-Radicand < zero
052300         move     zero to WS-Radicand
052400     end-if.
052500     move     WS-Radicand to WS-Sqrt-X.
052600     perform  zz030-Sqrt                thru zz030-Exit.
052700     compute  WS-I-Batt rounded =
052800         (WS-Sqrt-Result - WS-V-Oc) / (2 * WS-R-Intr).
052900*
053000     compute  WS-Soc-Current rounded =
053100         WS-Soc-Start + WS-I-Batt * WS-Delta-Tau / WS-C-Fc.
053200     if       WS-Soc-Current < WS-Soc-Min-This-Hr
053300         move     WS-Soc-Min-This-Hr to WS-Soc-Current
053400     end-if.
053500     if       WS-Soc-Current > WS-Soc-Max-This-Hr
053600         move     WS-Soc-Max-This-Hr to WS-Soc-Current
053700     end-if.
053800*
053900 aa160-Exit.
054000     exit.
054100*
054200*---------------------------------------------------------
054300*  Build the hourly output record and write it.
054400*---------------------------------------------------------
054500*
054600 aa170-Write-Output.
054700*
054800     move     HR-SC to HO-SC.
054900     move     HR-Theta-Ex to HO-Theta-Ex.
055000     move     HR-E-Dmd-Excl to HO-E-Dmd-Excl.
055100     move     HR-E-P (1) to HO-E-P (1).
055200     move     HR-E-P (2) to HO-E-P (2).
055300     move     HR-E-P (3) to HO-E-P (3).
055400     move     HR-E-P (4) to HO-E-P (4).
055500*
055600     move     WS-E-E-Pv-H to HO-E-E-Pv-H.
055700     move     WS-E-E-Pv-Sell to HO-E-E-Pv-Sell.
055800     move     WS-E-E-Pv-Chg to HO-E-E-Pv-Chg.
055900     move     WS-E-E-Pss-H to HO-E-E-Pss-H.
056000     move     WS-E-E-Pss-Max-Sup to HO-E-E-Pss-Max-Sup.
056100     move     WS-E-E-Srpl to HO-E-E-Srpl.
056200     move     WS-E-E-Dmd-Incl to HO-E-E-Dmd-Incl.
056300     move     WS-E-E-Aux-Pss to HO-E-E-Aux-Pss.
056400     move     WS-Ed-E-Pv-Chg to HO-Ed-E-Pv-Chg.
056500     move     WS-Ed-E-Srpl to HO-Ed-E-Srpl.
056600     move     WS-Ed-E-Sb-Sup to HO-Ed-E-Sb-Sup.
056700     move     WS-E-E-Pv-Max-Sup to HO-E-E-Pv-Max-Sup.
056800     move     WS-E-E-Sb-Max-Sup to HO-E-E-Sb-Max-Sup.
056900     move     WS-Ed-E-Pv-Max-Sup to HO-Ed-E-Pv-Max-Sup.
057000     move     WS-Ed-E-Sb-Max-Sup to HO-Ed-E-Sb-Max-Sup.
057100     move     WS-E-E-Sb-Max-Chg to HO-E-E-Sb-Max-Chg.
057200     move     WS-E-E-Aux-Pcs to HO-E-E-Aux-Pcs.
057300*
057400     write    Hourly-Output-File.
057500     if       HO-Out-Status not = "00"
057600         display  SY011 "HOURLY-OUTPUT, STATUS=" HO-Out-Status
057700         goback   returning 9
057800     end-if.
057900*
058000 aa170-Exit.
058100     exit.
058200*
058300*---------------------------------------------------------
058400*  Close-down.
058500*---------------------------------------------------------
058600*
058700 aa900-Close-Files.
058800*
058900     close    Hourly-Input-File.
059000     close    Spec-Input-File.
059100     close    Hourly-Output-File.
059200*
059300 aa900-Exit.
059400     exit.
059500*
059600*---------------------------------------------------------
059700*  Generic Pcs forward conversion - path subscript in
059800*  Ws-Pcs-Path-Sub, input in Ws-Pcs-E-In, answer returned
059900*  in Ws-Pcs-E-Out.
060000*---------------------------------------------------------
060100*
060200 zz010-Pcs-Forward.
060300*
060400     if       WS-Pcs-E-In > BS-Tbl-E-In-Rtd (WS-Pcs-Path-Sub)
060500         move     BS-Tbl-E-In-Rtd (WS-Pcs-Path-Sub)
060600                  to WS-Pcs-E-In-Capped
060700     else
060800         move     WS-Pcs-E-In to WS-Pcs-E-In-Capped
060900     end-if.
061000     compute  WS-Pcs-Eta rounded =
061100         BS-Tbl-Alpha (WS-Pcs-Path-Sub) * WS-Pcs-E-In-Capped
061200         / BS-Tbl-E-In-Rtd (WS-Pcs-Path-Sub)
061300         + BS-Tbl-Beta (WS-Pcs-Path-Sub).
061400     if       WS-Pcs-Eta < BS-Tbl-Eta-Lim (WS-Pcs-Path-Sub)
061500         move     BS-Tbl-Eta-Lim (WS-Pcs-Path-Sub) to WS-Pcs-Eta
061600     end-if.
061700     compute  WS-Pcs-E-Out rounded =
061800         WS-Pcs-Eta * WS-Pcs-E-In-Capped.
061900*
062000 zz010-Exit.
062100     exit.
062200*
062300*---------------------------------------------------------
062400*  Generic Pcs inverse conversion - path subscript in
062500*  Ws-Pcs-Path-Sub, known output in Ws-Pcs-E-Out, answer
062600*  returned in Ws-Pcs-E-In.
062700*---------------------------------------------------------
062800*
062900 zz020-Pcs-Inverse.
063000*
063100     compute  WS-Sqrt-X rounded =
063200         (BS-Tbl-Beta (WS-Pcs-Path-Sub)
063300          * BS-Tbl-Beta (WS-Pcs-Path-Sub))
063400         + (4 * BS-Tbl-Alpha (WS-Pcs-Path-Sub) * WS-Pcs-E-Out
063500              / BS-Tbl-E-In-Rtd (WS-Pcs-Path-Sub)).
063600     perform  zz030-Sqrt                thru zz030-Exit.
063700     compute  WS-Pcs-E-In rounded =
063800         (WS-Sqrt-Result - BS-Tbl-Beta (WS-Pcs-Path-Sub))
063900         / (2 * BS-Tbl-Alpha (WS-Pcs-Path-Sub)
064000              / BS-Tbl-E-In-Rtd (WS-Pcs-Path-Sub)).
064100     if       WS-Pcs-E-In > BS-Tbl-E-In-Rtd (WS-Pcs-Path-Sub)
064200         compute  WS-Pcs-Eta rounded =
064300                  BS-Tbl-Alpha (WS-Pcs-Path-Sub)
064400                  + BS-Tbl-Beta (WS-Pcs-Path-Sub)
064500         if       WS-Pcs-Eta < BS-Tbl-Eta-Lim (WS-Pcs-Path-Sub)
064600                  move     BS-Tbl-Eta-Lim (WS-Pcs-Path-Sub)
064700                           to WS-Pcs-Eta
064800         end-if
064900         compute  WS-Pcs-E-In rounded =
065000                  WS-Pcs-E-Out / WS-Pcs-Eta
065100     else
065200         compute  WS-Pcs-Eta rounded =
065300                  WS-Pcs-E-Out / WS-Pcs-E-In
065400         if       WS-Pcs-Eta < BS-Tbl-Eta-Lim (WS-Pcs-Path-Sub)
065500                  compute  WS-Pcs-E-In rounded =
065600                           WS-Pcs-E-Out
065700                           / BS-Tbl-Eta-Lim (WS-Pcs-Path-Sub)
065800         end-if
065900     end-if.
066000*
066100 zz020-Exit.
066200     exit.
066300*
066400*---------------------------------------------------------
066500*  f-Ocv(Soc) = V-Rtd-Batt * ( K0 + K1.Soc + ... + K6.Soc**6 )
066600*  by Horner's rule over Ws-Ocv-Coeff-Tbl.  Argument in
066700*  Ws-Ocv-Soc-Arg, answer returned in Ws-Ocv-Result.
066800*---------------------------------------------------------
066900*
067000 zz080-F-Ocv.
067100*
067200     move     WS-Ocv-K (7) to WS-Ocv-Result.
067300     perform  zz081-Horner-Step         thru zz081-Exit
067400         varying WS-Ocv-Idx from 6 by -1
067500         until   WS-Ocv-Idx < 1.
067600     compute  WS-Ocv-Result rounded =
067700         WS-Ocv-Result * BS-V-Rtd-Batt.
067800*
067900 zz080-Exit.
068000     exit.
068100*
068200 zz081-Horner-Step.
068300*
068400     compute  WS-Ocv-Result rounded =
068500         WS-Ocv-Result * WS-Ocv-Soc-Arg + WS-Ocv-K (WS-Ocv-Idx).
068600*
068700 zz081-Exit.
068800     exit.
068900*
069000*---------------------------------------------------------
069100*  Square root of Ws-Sqrt-X by Newton's method, answer in
069200*  Ws-Sqrt-Result.  Negative/zero argument returns zero.
069300*---------------------------------------------------------
069400*
069500 zz030-Sqrt.
069600*
069700     if       WS-Sqrt-X <= zero
069800         move     zero to WS-Sqrt-Result
069900         go to    zz030-Exit
070000     end-if.
070100     move     WS-Sqrt-X to WS-Sqrt-Guess.
070200     perform  zz031-Newton-Step         thru zz031-Exit
070300         varying WS-Sqrt-Iter from 1 by 1
070400         until   WS-Sqrt-Iter > 12.
070500     move     WS-Sqrt-Guess to WS-Sqrt-Result.
070600*
070700 zz030-Exit.
070800     exit.
070900*
071000 zz031-Newton-Step.
071100*
071200     compute  WS-Sqrt-Guess rounded =
071300         (WS-Sqrt-Guess + WS-Sqrt-X / WS-Sqrt-Guess) / 2.
071400*
071500 zz031-Exit.
071600     exit.
