000100*******************************************
000200*                                          *
000300*  Working Storage - File Status And         *
000400*     Error Message Literals                  *
000500*     Shared by Pvsim and Pvnrg                *
000600*******************************************
000700*
000800* 24/11/25 vbc - Created.
000900* 30/11/25 vbc - Added Ea-In-Status/Sr-Out-Status for Pvnrg.
001000* 09/08/26 vbc - Ticket PV-118 - Added Pv000, separate
001100*                message for a missing spec record
001200*                (was wrongly sharing Pv001 text).
001300*
001400 01  WS-File-Status.
001500     03  HR-In-Status         pic xx  value zero.
001600     03  BS-In-Status         pic xx  value zero.
001700     03  HO-Out-Status        pic xx  value zero.
001800     03  EA-In-Status         pic xx  value zero.
001900     03  SR-Out-Status        pic xx  value zero.
002000*
002100*    ----  System-Wide Messages  ----
002200*
002300 01  Error-Messages.
002400     03  SY010   pic x(40) value
002500         "SY010 Unable to open input file - ".
002600     03  SY011   pic x(40) value
002700         "SY011 Unable to open output file - ".
002800     03  SY012   pic x(40) value
002900         "SY012 Unexpected read error, status - ".
003000*
003100*    ----  Pvsim (Simulator) Messages  ----
003200*
003300 01  Pvsim-Messages.
003400     03  PV000   pic x(58) value
003500         "PV000 No spec record found on Spec-Input-File".
003600     03  PV001   pic x(58) value
003700         "PV001 Spec record invalid - V-Lower exceeds V-Upper".
003800     03  PV002   pic x(58) value
003900         "PV002 Spec record invalid - Soc range".
004000     03  PV003   pic x(58) value
004100         "PV003 Charge voltage negative - check spec record".
004200     03  PV004   pic x(58) value
004300         "PV004 Discharge voltage negative - check spec record".
004400     03  PV005   pic x(58) value
004500         "PV005 Battery charging and discharging in same hour".
004600*
004700*    ----  Pvnrg (Energy-Aggregate) Messages  ----
004800*
004900 01  Pvnrg-Messages.
005000     03  EA001   pic x(58) value
005100         "EA001 No hourly records found on Energy-Input-File".
