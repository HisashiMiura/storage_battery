000100*******************************************
000200*                                          *
000300*  Select Clause For Hourly Output File     *
000400*     8,760 records, same chronological     *
000500*     order as the input                    *
000600*******************************************
000700*
000800* 24/11/25 vbc - Created.
000900*
001000 SELECT  Hourly-Output-File ASSIGN      TO HOURLY-OUTPUT
001100         ORGANIZATION             LINE SEQUENTIAL
001200         STATUS                   HO-Out-Status.
