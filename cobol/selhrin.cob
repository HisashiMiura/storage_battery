000100*******************************************
000200*                                          *
000300*  Select Clause For Hourly Input File      *
000400*     8,760 hourly records, chronological   *
000500*     order, read-forward only              *
000600*******************************************
000700*
000800* 24/11/25 vbc - Created.
000900*
001000 SELECT  Hourly-Input-File  ASSIGN      TO HOURLY-INPUT
001100         ORGANIZATION             LINE SEQUENTIAL
001200         STATUS                   HR-In-Status.
