000100*******************************************
000200*                                          *
000300*  Working Storage - Battery Model           *
000400*     Fixed (per-run) parameters, the         *
000500*     open-circuit-voltage polynomial and       *
000600*     the per-hour Soc carry-over working        *
000700*     fields.                                     *
000800*******************************************
000900*
001000* 25/11/25 vbc - Created.
001100* 02/12/25 vbc - Ocv coefficients moved into a table
001200*                (Ws-Ocv-Coeff-Tbl) so f-OCV is one
001300*                small loop instead of 6 lines of
001400*                the same multiply-and-add.
001500* 09/12/25 vbc - Added the Ws-Batt-Fixed-Parms-X redefine
001600*                (byte view of the group, for Display
001700*                statements added ad hoc while testing).
001800* 12/12/25 vbc - Added Ws-Ocv-Function-Work - Zz080 in Pvsim
001900*                takes its Soc argument and hands back the
002000*                result through these fields, there being no
002100*                PARAMETER clause on a Perform.
002200*
002300 01  WS-Batt-Fixed-Parms.
002400     03  WS-Batt-Type         pic 9           comp.
002500     03  WS-C-Fc-Rtd          pic 9(5)V9(2)    comp-3.
002600     03  WS-C-Fc              pic 9(5)V9(2)    comp-3.
002700     03  WS-R-Intr            pic 9V9(2)       comp-3
002800                              value 0.50.
002900     03  WS-Soc-Max           pic 9V9(5)       comp-3.
003000     03  WS-Soc-Min-Grid      pic 9V9(5)       comp-3.
003100     03  WS-Soc-Min-Standalone
003200                              pic 9V9(5)       comp-3.
003300     03  WS-Soc-Init          pic 9V9(5)       comp-3.
003400*
003500 01  WS-Batt-Fixed-Parms-X    REDEFINES WS-Batt-Fixed-Parms.
003600     03  FILLER               pic x(24).
003700*
003800*    ----  Open-Circuit-Voltage Polynomial  ----
003900*    f-OCV(SOC) = V-Rtd-Batt * ( K0 + K1.SOC + K2.SOC**2
004000*                 + K3.SOC**3 + K4.SOC**4 + K5.SOC**5
004100*                 + K6.SOC**6 )
004200*
004300 01  WS-Ocv-Coeffs.
004400     03  WS-K0                pic S9V9(5) comp-3 value  0.92027.
004500     03  WS-K1                pic S9V9(5) comp-3 value  0.31524.
004600     03  WS-K2                pic S9V9(5) comp-3 value -0.61051.
004700     03  WS-K3                pic S9V9(5) comp-3 value  0.58010.
004800     03  WS-K4                pic S9V9(5) comp-3 value  0.00003.
004900     03  WS-K5                pic S9V9(5) comp-3 value -0.08345.
005000     03  WS-K6                pic S9V9(5) comp-3 value -0.02122.
005100*
005200 01  WS-Ocv-Coeff-Tbl         REDEFINES WS-Ocv-Coeffs
005300                              OCCURS 7 TIMES
005400                              INDEXED BY WS-Ocv-Idx.
005500     03  WS-Ocv-K             pic S9V9(5) comp-3.
005600*
005700*    Argument/result for the Zz080 f-OCV subroutine, and a
005800*    pair of holders for the two calls Aa120 makes per hour
005900*    (start-of-hour Soc, and the hour's charge/discharge
006000*    limit Soc) since a Perform has no parameter list.
006100*
006200 01  WS-Ocv-Function-Work.
006300     03  WS-Ocv-Soc-Arg       pic 9V9(5)       comp-3.
006400     03  WS-Ocv-Result        pic S9(5)V9(5)   comp-3.
006500     03  WS-F-Ocv-At-Start    pic S9(5)V9(5)   comp-3.
006600     03  WS-F-Ocv-At-Limit    pic S9(5)V9(5)   comp-3.
006700*
006800*    ----  Soc Carry-Over (Hour To Hour)  ----
006900*
007000 01  WS-Soc-Work.
007100     03  WS-Soc-Start         pic 9V9(5)       comp-3.
007200     03  WS-Soc-Current       pic 9V9(5)       comp-3.
007300     03  WS-Soc-Provisional   pic 9V9(5)       comp-3.
007400     03  WS-Soc-Max-This-Hr   pic 9V9(5)       comp-3.
007500     03  WS-Soc-Min-This-Hr   pic 9V9(5)       comp-3.
007600     03  WS-T-Amb             pic S9(3)V9(2)   comp-3.
007700     03  FILLER                 pic x(4).
007800*
007900*    ----  Max Charge / Discharge For The Current Hour  ----
008000*
008100 01  WS-Batt-Hour-Work.
008200     03  WS-C-Oprt-Chg        pic S9(5)V9(5)   comp-3.
008300     03  WS-I-Max-Chg         pic S9(5)V9(5)   comp-3.
008400     03  WS-V-Max-Chg         pic S9(5)V9(5)   comp-3.
008500     03  WS-Ed-E-Sb-Max-Chg   pic S9(4)V9(6)   comp-3.
008600     03  WS-C-Oprt-Dchg       pic S9(5)V9(5)   comp-3.
008700     03  WS-I-Max-Dchg        pic S9(5)V9(5)   comp-3.
008800     03  WS-V-Max-Dchg        pic S9(5)V9(5)   comp-3.
008900     03  WS-Ed-E-Sb-Max-Dchg  pic S9(4)V9(6)   comp-3.
009000     03  FILLER                 pic x(2).
009100*
009200*    ----  End-Of-Hour Soc Update  ----
009300*
009400 01  WS-Soc-Update-Work.
009500     03  WS-Ed-E-Sb           pic S9(4)V9(6)   comp-3.
009600     03  WS-Delta-Tau         pic 9            comp.
009700     03  WS-V-Oc              pic S9(5)V9(5)   comp-3.
009800     03  WS-I-Batt            pic S9(5)V9(5)   comp-3.
009900     03  WS-Radicand          pic S9(9)V9(5)   comp-3.
010000     03  FILLER                 pic x(2).
