000100*******************************************
000200*                                          *
000300*  Record Definition For Annual Summary     *
000400*     Report Print File                      *
000500*                                          *
000600*     One page, no control breaks - the      *
000700*     132-byte print line is generated by     *
000800*     RW (Report Writer) against the           *
000900*     Summary-Energy-Report RD in pvnrg.cbl,     *
001000*     not moved here by hand.                     *
001100*******************************************
001200*
001300* 25/11/25 vbc - Created.
001400* 09/08/26 vbc - Handed the record over to RW - see
001500*               Summary-Energy-Report in pvnrg.cbl.
001600*
001700 FD  Summary-Report-File
001800     REPORT IS Summary-Energy-Report.
