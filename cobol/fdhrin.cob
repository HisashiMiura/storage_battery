000100*******************************************
000200*                                          *
000300*  Record Definition For Hourly Input File  *
000400*                                          *
000500*     One record per hour of the year,      *
000600*     8,760 in file order (chronological)    *
000700*     No key - read-forward sequential       *
000800*     only.                                  *
000900*******************************************
001000*  Record size 50 bytes.
001100*
001200* 24/11/25 vbc - Created.
001300* 02/12/25 vbc - E-P occurs fixed at 4 (max array count in spec).
001400*
001500 FD  Hourly-Input-File.
001600 01  HR-Hourly-Record.
001700*
001800*    HR-SC         1 = grid-connected this hour, 0 = stand-alone.
001900*    HR-Theta-Ex   outdoor air temperature, deg C, may be -ve.
002000*    HR-E-Dmd-Excl household demand, excl storage aux, kWh/h.
002100*    HR-E-P        PV array i output, kWh/h, unused arrays zero.
002200*
002300     03  HR-SC                pic 9.
002400     03  HR-Theta-Ex          pic S9(3)V9(2).
002500     03  HR-E-Dmd-Excl        pic 9(4)V9(4).
002600     03  HR-E-P               pic 9(4)V9(4)
002700                              occurs 4 times.
002800     03  FILLER               pic x(4).
