000100*************************************************
000200*                                               *
000300*   Record Definition For Energy-Aggregate        *
000400*        End-Use Series Input File                 *
000500*                                               *
000600*     One record per hour, 8,760 in the year.     *
000700*     Carries the hourly energy series for each    *
000800*     end use - heating (H), cooling (C),            *
000900*     ventilation (V), lighting (L), hot water (W),   *
001000*     appliances (Ap) and cooking (Cc) - plus the       *
001100*     untreated-load equivalents for heating/cooling     *
001200*     and the two generation-side series used to         *
001300*     net self-consumption out of the annual total.       *
001400*************************************************
001500*  Record size 260 bytes.
001600*
001700* 25/11/25 vbc - Created.
001800* 27/11/25 vbc - Ventilation and lighting carry the full
001900*                4-field group even though the method
002000*                treats them as electricity-only (the
002100*                gas/kerosene/other fields are expected
002200*                zero for those two, not omitted).
002300* 05/12/25 vbc - Grouped the 7 end uses under Ea-All-Uses and
002400*                redefined as a table (Ea-Use-Tbl) so Pvnrg
002500*                can accumulate all 7 in one loop.
002600*
002700 FD  Energy-Input-File.
002800 01  EA-Input-Record.
002900*
003000*    Each EA-Use-xx group below carries, for its end use:
003100*    E-E  electricity, kWh/h.   E-G  gas, MJ/h.
003200*    E-K  kerosene, MJ/h.       E-M  other fuel, MJ/h.
003300*
003400     03  EA-All-Uses.
003500         05  EA-Use-H.
003600             07  EA-E-E-H         pic 9(4)V9(4).
003700             07  EA-E-G-H         pic 9(4)V9(4).
003800             07  EA-E-K-H         pic 9(4)V9(4).
003900             07  EA-E-M-H         pic 9(4)V9(4).
004000         05  EA-Use-C.
004100             07  EA-E-E-C         pic 9(4)V9(4).
004200             07  EA-E-G-C         pic 9(4)V9(4).
004300             07  EA-E-K-C         pic 9(4)V9(4).
004400             07  EA-E-M-C         pic 9(4)V9(4).
004500         05  EA-Use-V.
004600             07  EA-E-E-V         pic 9(4)V9(4).
004700             07  EA-E-G-V         pic 9(4)V9(4).
004800             07  EA-E-K-V         pic 9(4)V9(4).
004900             07  EA-E-M-V         pic 9(4)V9(4).
005000         05  EA-Use-L.
005100             07  EA-E-E-L         pic 9(4)V9(4).
005200             07  EA-E-G-L         pic 9(4)V9(4).
005300             07  EA-E-K-L         pic 9(4)V9(4).
005400             07  EA-E-M-L         pic 9(4)V9(4).
005500         05  EA-Use-W.
005600             07  EA-E-E-W         pic 9(4)V9(4).
005700             07  EA-E-G-W         pic 9(4)V9(4).
005800             07  EA-E-K-W         pic 9(4)V9(4).
005900             07  EA-E-M-W         pic 9(4)V9(4).
006000         05  EA-Use-Ap.
006100             07  EA-E-E-Ap        pic 9(4)V9(4).
006200             07  EA-E-G-Ap        pic 9(4)V9(4).
006300             07  EA-E-K-Ap        pic 9(4)V9(4).
006400             07  EA-E-M-Ap        pic 9(4)V9(4).
006500         05  EA-Use-Cc.
006600             07  EA-E-E-Cc        pic 9(4)V9(4).
006700             07  EA-E-G-Cc        pic 9(4)V9(4).
006800             07  EA-E-K-Cc        pic 9(4)V9(4).
006900             07  EA-E-M-Cc        pic 9(4)V9(4).
007000*
007100*    Redefinition of the 7 end-use groups above as a table,
007200*    subscript 1=H 2=C 3=V 4=L 5=W 6=Ap 7=Cc - see Aa110 in
007300*    Pvnrg, and the matching Ws-Annual-Use-Tbl in wsenacc.cob.
007400*
007500     03  EA-Use-Tbl           REDEFINES EA-All-Uses
007600                              OCCURS 7 TIMES
007700                              INDEXED BY EA-Use-Idx.
007800         05  EA-Tbl-E-E        pic 9(4)V9(4).
007900         05  EA-Tbl-E-G        pic 9(4)V9(4).
008000         05  EA-Tbl-E-K        pic 9(4)V9(4).
008100         05  EA-Tbl-E-M        pic 9(4)V9(4).
008200*
008300*    Untreated-load equivalents, MJ/h - heating and cooling
008400*    only (no counterpart for the other five end uses).
008500*
008600     03  EA-E-Ut-H            pic 9(4)V9(4).
008700     03  EA-E-Ut-C            pic 9(4)V9(4).
008800*
008900*    Generation-side series, kWh/h - PV self-consumption
009000*    and cogeneration self-consumption, netted out of the
009100*    annual electricity total by Pvnrg.
009200*
009300     03  EA-E-E-Pv-H          pic 9(4)V9(4).
009400     03  EA-E-E-Cg-H          pic 9(4)V9(4).
009500     03  FILLER               pic x(4).
