000100****************************************************
000200*                                                  *
000300*   P V N R G  -  Residential Energy-Aggregate      *
000400*      Annual Primary-Energy Summary Program          *
000500*                                                  *
000600*      Uses RW (Report Writer) For The Summary       *
000700*      Report - No Control Breaks, One Page.           *
000800*                                                  *
000900****************************************************
001000 identification division.
001100 program-id. pvnrg.
001200 author. Vincent B Coen.
001300 installation. Applewood Computers.
001400 date-written. 30/11/1987.
001500 date-compiled.
001600 security.
001700*
001800*    This program, and the Pvsim simulator it is run
001900*    after, are free software; you can redistribute them
002000*    and/or modify them under the terms of the GNU
002100*    General Public Licence as published by the Free
002200*    Software Foundation.
002300*
002400*    Remarks.
002500*    Reads the hourly end-use energy series written by
002600*    whatever process feeds Energy-Input-File (one record
002700*    per hour, up to 8,760 in the year) and accumulates
002800*    the annual primary-energy totals called for by the
002900*    residential energy-performance method - one figure
003000*    per end use, the raw annual carrier totals, the
003100*    self-consumption deduction and the grand total in
003200*    GJ - and prints them as a one-page summary report.
003300*
003400*    Called Modules.
003500*    None.
003600*
003700*    Functions Used.
003800*    None - no intrinsic function is used anywhere in
003900*    this program.
004000*
004100*    Files Used.
004200*    Energy-Input-File   - hourly end-use series, input.
004300*    Summary-Report-File - annual summary report, output.
004400*
004500*    Error Messages Used.
004600*    SY010, SY011, SY012 (wspverr.cob) and EA001.
004700*
004800*-----------------------------------------------------
004900*   C H A N G E   L O G
005000*-----------------------------------------------------
005100* 30/11/87 vbc Ticket PV-020 - Created.
005200* 02/12/87 vbc Ticket PV-021 - Added the untreated-load
005300*              and generation-side accumulations.
005400* 14/01/88 dlp Ticket PV-024 - Corrected the sign on the
005500*              self-consumption deduction in the grand
005600*              total - was being added, should subtract.
005700* 09/03/88 vbc Ticket PV-027 - Annual electricity total
005800*              now nets out Pv-Kwh and Cg-Kwh per the
005900*              method - previously left them in.
006000* 22/07/89 dlp Ticket PV-031 - Report line widened to
006100*              132 bytes to match the shop's other
006200*              summary listings.
006300* 11/04/91 vbc Ticket PV-038 - Grand total rounding
006400*              changed from nearest to always-up, per
006500*              the method's worked examples.
006600* 03/09/93 dlp Ticket PV-045 - Ea-Use-Tbl introduced so
006700*              all 7 end uses accumulate through one
006800*              loop instead of 7 near-identical
006900*              paragraphs.
007000* 17/02/95 vbc Ticket PV-049 - Raw carrier totals (E-E,
007100*              E-G, E-K) separated from the primary
007200*              per-use totals - they print unconverted.
007300* 11/11/98 rjh Ticket PV-057 - Year-2000 readiness
007400*              review - no 2-digit year fields found in
007500*              this program bar Date-Written, which is
007600*              cosmetic only. No change required.
007700* 19/06/02 dlp Ticket PV-064 - Ea001 abend added - an
007800*              empty input file was running clean
007900*              through to a zero-filled report.
008000* 08/01/07 vbc Ticket PV-079 - Report row order brought
008100*              into line with the method's published
008200*              summary table (generation row moved
008300*              below the carrier rows).
008400* 13/12/25 vbc Ticket PV-112 - Added the annual
008500*              generation row (Ws-E-Gen) and the
008600*              Ws-Rl-Print-Value rounding scratch ahead
008700*              of every report line Aa310 writes.
008800* 09/08/26 vbc Ticket PV-119 - Aa300/Aa310 reworked onto
008900*              RW (Report Writer) - Initiate/Generate/
009000*              Terminate against the new Summary-Energy-
009100*              Report RD, replacing the hand-built line
009200*              image and Write - brings this program
009300*              into line with the shop's other print jobs.
009400*
009500 environment division.
009600 copy "envdiv.cob".
009700 input-output section.
009800 file-control.
009900     copy "selenin.cob".
010000     copy "selenrpt.cob".
010100*
010200 data division.
010300 file section.
010400     copy "fdenin.cob".
010500     copy "fdenrpt.cob".
010600*
010700 working-storage section.
010800     copy "wspverr.cob".
010900     copy "wsenacc.cob".
011000*
011100 77  WS-Rec-Ctr               pic 9(5)       comp.
011200 77  WS-Page-Lines            pic 9(3)       comp value 56.
011300*
011400 01  WS-Switches.
011500     03  WS-Eof-Switch        pic x          value "N".
011600         88  EA-EOF                          value "Y".
011700     03  FILLER               pic x(3).
011800*
011900*-----------------------------------------------------
012000*  Report Section - the annual summary, Rw (Report
012100*  Writer) driven off Ws-Report-Work in wsenacc.cob.
012200*-----------------------------------------------------
012300*
012400 report section.
012500*
012600 RD  Summary-Energy-Report
012700     control      final
012800     page limit   WS-Page-Lines
012900     heading      1
013000     first detail 5
013100     last  detail WS-Page-Lines.
013200*
013300 01  ER-Report-Head           type page heading.
013400     03  line 1.
013500         05  col  1  pic x(20) value "Applewood Computers".
013600     03  line 2.
013700         05  col  1  pic x(48) value
013800             "Residential Energy-Performance - Annual Summary".
013900     03  line 4.
014000         05  col  1  pic x(18) value "End Use / Category".
014100         05  col 45  pic x(5)  value "Value".
014200         05  col 60  pic x(4)  value "Unit".
014300*
014400 01  ER-Report-Detail         type is detail.
014500     03  line + 1.
014600         05  col  1  pic x(40)          source WS-Rl-Label.
014700         05  col 45  pic ---,---,--9.9  source
014800                 WS-Rl-Print-Value.
014900         05  col 60  pic x(6)           source WS-Rl-Unit.
015000*
015100 01  type control footing final line plus 2.
015200     03  col  1  pic x(27) value "Hourly records processed -".
015300     03  col 29  pic zzzz9             source WS-Rec-Ctr.
015400*
015500 procedure division.
015600*
015700*---------------------------------------------------------
015800*  Main line - open, process the year, total, print, close.
015900*---------------------------------------------------------
016000 aa000-main.
016100     perform aa010-open-files thru aa010-exit.
016200     perform aa100-process-hours thru aa100-exit
016300         until EA-EOF.
016400     if WS-Rec-Ctr = zero
016500         display EA001
016600         goback   returning 4
016700     end-if.
016800     perform aa200-compute-annual-totals thru aa200-exit.
016900     perform aa300-print-report thru aa300-exit.
017000     perform aa900-close-files thru aa900-exit.
017100     goback.
017200 aa000-exit.
017300     exit.
017400*
017500*---------------------------------------------------------
017600*  Open the input/output files, abend on any bad status.
017700*---------------------------------------------------------
017800 aa010-open-files.
017900     open input Energy-Input-File.
018000     if EA-In-Status not = "00"
018100         display SY010 EA-In-Status
018200         goback   returning 1
018300     end-if.
018400     open output Summary-Report-File.
018500     if SR-Out-Status not = "00"
018600         display SY011 SR-Out-Status
018700         goback   returning 2
018800     end-if.
018900 aa010-exit.
019000     exit.
019100*
019200*---------------------------------------------------------
019300*  Read and accumulate one hourly record.
019400*---------------------------------------------------------
019500 aa100-process-hours.
019600     read Energy-Input-File
019700         at end
019800             set EA-EOF to true
019900         not at end
020000             add 1 to WS-Rec-Ctr
020100             perform aa110-accum-one-use thru aa110-exit
020200                 varying WS-Use-Idx from 1 by 1
020300                 until WS-Use-Idx > 7
020400             perform aa120-accum-other thru aa120-exit
020500     end-read.
020600 aa100-exit.
020700     exit.
020800*
020900*---------------------------------------------------------
021000*  Accumulate one end use - rule 2 (per-hour primary
021100*  energy) and rule 3 (annual accumulation), one end use
021200*  at a time, 7 end uses per hour - H C V L W Ap Cc in
021300*  that order. The raw (un-converted) carrier totals
021400*  accumulate in the same pass.
021500*---------------------------------------------------------
021600 aa110-accum-one-use.
021700     compute WS-Hourly-Primary rounded =
021800             EA-Tbl-E-E (WS-Use-Idx) * WS-Prim-Factor / 1000
021900           + EA-Tbl-E-G (WS-Use-Idx)
022000           + EA-Tbl-E-K (WS-Use-Idx)
022100           + EA-Tbl-E-M (WS-Use-Idx).
022200     evaluate WS-Use-Idx
022300         when 1
022400             add WS-Hourly-Primary, EA-E-Ut-H
022500                 to WS-E-H-Annual
022600         when 2
022700             add WS-Hourly-Primary, EA-E-Ut-C
022800                 to WS-E-C-Annual
022900         when other
023000             add WS-Hourly-Primary
023100                 to WS-Annual-Primary (WS-Use-Idx)
023200     end-evaluate.
023300     add EA-Tbl-E-E (WS-Use-Idx) to WS-Annual-Kwh-Raw.
023400     add EA-Tbl-E-G (WS-Use-Idx) to WS-Annual-Gas-Raw.
023500     add EA-Tbl-E-K (WS-Use-Idx) to WS-Annual-Kerosene-Raw.
023600 aa110-exit.
023700     exit.
023800*
023900*---------------------------------------------------------
024000*  Accumulate the untreated load and the generation-side
024100*  series (Pv and Cg raw kWh).
024200*---------------------------------------------------------
024300 aa120-accum-other.
024400     add EA-E-Ut-H to WS-Annual-Ut-H-Raw.
024500     add EA-E-E-Pv-H to WS-Annual-Pv-Kwh.
024600     add EA-E-E-Cg-H to WS-Annual-Cg-Kwh.
024700 aa120-exit.
024800     exit.
024900*
025000*---------------------------------------------------------
025100*  Compute the annual totals (rules 3 and 4) - net
025200*  electricity, the self-consumption deduction and the
025300*  grand total, rounded up to the next 0.1 GJ.
025400*---------------------------------------------------------
025500 aa200-compute-annual-totals.
025600     subtract WS-Annual-Pv-Kwh from WS-Annual-Kwh-Raw.
025700     subtract WS-Annual-Cg-Kwh from WS-Annual-Kwh-Raw.
025800     compute WS-E-E-Rounded rounded = WS-Annual-Kwh-Raw.
025900     compute WS-E-G-Rounded rounded = WS-Annual-Gas-Raw.
026000     compute WS-E-K-Rounded rounded = WS-Annual-Kerosene-Raw.
026100     compute WS-E-Ut-H-Rounded rounded = WS-Annual-Ut-H-Raw.
026200     compute WS-E-Gen rounded =
026300         WS-Annual-Pv-Kwh + WS-Annual-Cg-Kwh.
026400     compute WS-E-S rounded =
026500         (WS-Annual-Pv-Kwh + WS-Annual-Cg-Kwh)
026600             * WS-Prim-Factor / 1000.
026700     compute WS-E-M rounded =
026800         WS-Annual-Primary (6) + WS-Annual-Primary (7).
026900     compute WS-Et-Star =
027000           WS-E-H-Annual + WS-E-C-Annual + WS-E-V-Annual
027100         + WS-E-L-Annual + WS-E-W-Annual
027200         - WS-E-S + WS-E-M.
027300     compute WS-Et-Star-Centi = WS-Et-Star * 100.
027400     divide WS-Et-Star-Centi by 10000
027500         giving WS-Et-Quotient
027600         remainder WS-Et-Remainder.
027700     if WS-Et-Remainder > 0
027800         add 1 to WS-Et-Quotient
027900     end-if.
028000     compute WS-E-T rounded = WS-Et-Quotient / 10.
028100 aa200-exit.
028200     exit.
028300*
028400*---------------------------------------------------------
028500*  Print the annual summary report - one page, no
028600*  control breaks. Initiate/Generate/Terminate against
028700*  the Summary-Energy-Report RD.
028800*---------------------------------------------------------
028900 aa300-print-report.
029000     initiate Summary-Energy-Report.
029100     move "Total Annual Primary Energy" to WS-Rl-Label.
029200     move WS-E-T                        to WS-Rl-Print-Value.
029300     move "GJ"                          to WS-Rl-Unit.
029400     perform aa310-write-one-line thru aa310-exit.
029500*
029600     move "Heating"                     to WS-Rl-Label.
029700     compute WS-Rl-Print-Value rounded = WS-E-H-Annual.
029800     move "MJ"                          to WS-Rl-Unit.
029900     perform aa310-write-one-line thru aa310-exit.
030000*
030100     move "Cooling"                     to WS-Rl-Label.
030200     compute WS-Rl-Print-Value rounded = WS-E-C-Annual.
030300     move "MJ"                          to WS-Rl-Unit.
030400     perform aa310-write-one-line thru aa310-exit.
030500*
030600     move "Ventilation"                 to WS-Rl-Label.
030700     compute WS-Rl-Print-Value rounded = WS-E-V-Annual.
030800     move "MJ"                          to WS-Rl-Unit.
030900     perform aa310-write-one-line thru aa310-exit.
031000*
031100     move "Lighting"                    to WS-Rl-Label.
031200     compute WS-Rl-Print-Value rounded = WS-E-L-Annual.
031300     move "MJ"                          to WS-Rl-Unit.
031400     perform aa310-write-one-line thru aa310-exit.
031500*
031600     move "Hot Water"                   to WS-Rl-Label.
031700     compute WS-Rl-Print-Value rounded = WS-E-W-Annual.
031800     move "MJ"                          to WS-Rl-Unit.
031900     perform aa310-write-one-line thru aa310-exit.
032000*
032100     move "Self-Consumption Deduction"  to WS-Rl-Label.
032200     compute WS-Rl-Print-Value rounded = WS-E-S.
032300     move "MJ"                          to WS-Rl-Unit.
032400     perform aa310-write-one-line thru aa310-exit.
032500*
032600     move "Other (Appliances/Cooking)"  to WS-Rl-Label.
032700     compute WS-Rl-Print-Value rounded = WS-E-M.
032800     move "MJ"                          to WS-Rl-Unit.
032900     perform aa310-write-one-line thru aa310-exit.
033000*
033100     move "Annual Electricity"          to WS-Rl-Label.
033200     move WS-E-E-Rounded                to WS-Rl-Print-Value.
033300     move "kWh"                         to WS-Rl-Unit.
033400     perform aa310-write-one-line thru aa310-exit.
033500*
033600     move "Annual Gas"                  to WS-Rl-Label.
033700     move WS-E-G-Rounded                to WS-Rl-Print-Value.
033800     move "MJ"                          to WS-Rl-Unit.
033900     perform aa310-write-one-line thru aa310-exit.
034000*
034100     move "Annual Kerosene"             to WS-Rl-Label.
034200     move WS-E-K-Rounded                to WS-Rl-Print-Value.
034300     move "MJ"                          to WS-Rl-Unit.
034400     perform aa310-write-one-line thru aa310-exit.
034500*
034600     move "Annual Generation"           to WS-Rl-Label.
034700     move WS-E-Gen                      to WS-Rl-Print-Value.
034800     move "kWh"                         to WS-Rl-Unit.
034900     perform aa310-write-one-line thru aa310-exit.
035000*
035100     move "Untreated Heating Load"      to WS-Rl-Label.
035200     move WS-E-Ut-H-Rounded             to WS-Rl-Print-Value.
035300     move "MJ"                          to WS-Rl-Unit.
035400     perform aa310-write-one-line thru aa310-exit.
035500     terminate Summary-Energy-Report.
035600 aa300-exit.
035700     exit.
035800*
035900*---------------------------------------------------------
036000*  Generate one report line - called from Aa300 with the
036100*  label, unit and value already moved into Ws-Report-Work.
036200*---------------------------------------------------------
036300 aa310-write-one-line.
036400     generate ER-Report-Detail.
036500 aa310-exit.
036600     exit.
036700*
036800*---------------------------------------------------------
036900*  Close the input and report files.
037000*---------------------------------------------------------
037100 aa900-close-files.
037200     close Energy-Input-File.
037300     close Summary-Report-File.
037400 aa900-exit.
037500     exit.
