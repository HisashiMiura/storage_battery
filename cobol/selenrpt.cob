000100*******************************************
000200*                                          *
000300*  Select Clause For Annual Summary Report  *
000400*     One page, no control breaks           *
000500*******************************************
000600*
000700* 24/11/25 vbc - Created.
000800*
000900 SELECT  Summary-Report-File ASSIGN     TO SUMMARY-RPT
001000         ORGANIZATION             LINE SEQUENTIAL
001100         STATUS                   SR-Out-Status.
