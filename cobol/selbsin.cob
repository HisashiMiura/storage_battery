000100*******************************************
000200*                                          *
000300*  Select Clause For Battery/Pcs Spec File  *
000400*     One record per run                    *
000500*******************************************
000600*
000700* 24/11/25 vbc - Created.
000800*
000900 SELECT  Spec-Input-File    ASSIGN      TO SPEC-INPUT
001000         ORGANIZATION             LINE SEQUENTIAL
001100         STATUS                   BS-In-Status.
