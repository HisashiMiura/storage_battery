000100*****************************************************
000200*                                                   *
000300*   Shared Environment Division Entries             *
000400*   Config / Special-Names for the PV/Battery       *
000500*   annual dispatch suite (pvsim, pvnrg).            *
000600*                                                   *
000700*****************************************************
000800*
000900* Copied into both main programs so that a compiler
001000* or print-class change only has to be made once.
001100*
001200* 24/11/25 vbc - Created for the PV dispatch suite.
001300*
001400 CONFIGURATION            SECTION.
001500*-------------------------------
001600 SOURCE-COMPUTER.         IBM-PC-AT.
001700 OBJECT-COMPUTER.         IBM-PC-AT.
001800 SPECIAL-NAMES.
001900     CLASS  NUMERIC-SIGN IS "+", "-"
002000     C01    IS TOP-OF-FORM.
