000100*******************************************
000200*                                          *
000300*  Select Clause For Energy-Aggregate       *
000400*   End-Use Series Input File               *
000500*     8,760 hourly records                  *
000600*******************************************
000700*
000800* 24/11/25 vbc - Created.
000900*
001000 SELECT  Energy-Input-File  ASSIGN      TO ENERGY-INPUT
001100         ORGANIZATION             LINE SEQUENTIAL
001200         STATUS                   EA-In-Status.
