000100*******************************************
000200*                                          *
000300*  Working Storage - Power Conditioner       *
000400*     And Dispatch, Per-Hour Work Fields       *
000500*******************************************
000600*
000700* 25/11/25 vbc - Created.
000800* 04/12/25 vbc - Added Ws-Pcs-Path-Sub/Ws-Array-Idx so the
000900*                conversion and PV-summing loops can share
001000*                one pair of subscripts across paragraphs.
001100* 12/12/25 vbc - Added the generic Newton's-method square
001200*                root work (Zz030 in Pvsim) - there being no
001300*                SQRT intrinsic function available to us -
001400*                and the Aa150 dispatch work fields.
001500*
001600 01  WS-Pv-Gen-Work.
001700     03  WS-Ed-E-Pv-Gen       pic S9(4)V9(6) comp-3.
001800     03  WS-Array-Idx         pic 9          comp.
001900     03  FILLER                 pic x(2).
002000*
002100 01  WS-Pcs-Aux-Work.
002200     03  WS-Tau-Oprt          pic 9          comp.
002300     03  WS-E-E-Aux-Pcs       pic S9(4)V9(6) comp-3.
002400     03  WS-E-E-Aux-Others    pic S9(4)V9(6) comp-3.
002500     03  WS-E-E-Aux-Pss       pic S9(4)V9(6) comp-3.
002600     03  FILLER                 pic x(2).
002700*
002800*    ----  Max-Supply / Surplus / Max-Charge Work  ----
002900*
003000 01  WS-Pcs-Supply-Work.
003100     03  WS-Ed-E-Pv-Max-Sup   pic S9(4)V9(6) comp-3.
003200     03  WS-Ed-E-Sb-Max-Sup   pic S9(4)V9(6) comp-3.
003300     03  WS-E-E-Pv-Max-Sup    pic S9(4)V9(6) comp-3.
003400     03  WS-E-E-Sb-Max-Sup    pic S9(4)V9(6) comp-3.
003500     03  WS-E-E-Pss-Max-Sup   pic S9(4)V9(6) comp-3.
003600     03  WS-E-E-Dmd-Incl      pic S9(4)V9(6) comp-3.
003700     03  WS-E-E-Srpl          pic S9(4)V9(6) comp-3.
003800     03  WS-Ed-E-Srpl         pic S9(4)V9(6) comp-3.
003900     03  WS-E-E-Sb-Max-Chg    pic S9(4)V9(6) comp-3.
004000     03  WS-Eta-Ce            pic S9V9(5)    comp-3.
004100     03  FILLER                 pic x(4).
004200*
004300*    ----  Dispatch Work (Aa150)  ----
004400*
004500 01  WS-Dispatch-Work.
004600     03  WS-E-E-Pv-H          pic S9(4)V9(6) comp-3.
004700     03  WS-E-E-Pv-Chg        pic S9(4)V9(6) comp-3.
004800     03  WS-E-E-Pv-Sell       pic S9(4)V9(6) comp-3.
004900     03  WS-E-E-Pss-H         pic S9(4)V9(6) comp-3.
005000     03  WS-Ed-E-Pv-Chg       pic S9(4)V9(6) comp-3.
005100     03  WS-Ed-E-Sb-Sup       pic S9(4)V9(6) comp-3.
005200     03  FILLER                 pic x(2).
005300*
005400*    ----  Generic Forward / Inverse Conversion Work  ----
005500*    Path-Sub: 1 = Pvdb, 2 = Pvsb, 3 = Sbdb - see the
005600*    Bs-Pcs-Path-Tbl redefine in fdbsin.cob.
005700*
005800 01  WS-Pcs-Conv-Work.
005900     03  WS-Pcs-Path-Sub      pic 9          comp.
006000     03  WS-Pcs-E-In          pic S9(5)V9(5) comp-3.
006100     03  WS-Pcs-E-In-Capped   pic S9(5)V9(5) comp-3.
006200     03  WS-Pcs-E-Out         pic S9(5)V9(5) comp-3.
006300     03  WS-Pcs-Eta           pic S9V9(5)    comp-3.
006400     03  FILLER                 pic x(4).
006500*
006600*    ----  Generic Newton's-Method Square Root  ----
006700*    Zz030/Zz031 converge Ws-Sqrt-Guess on the root of
006800*    Ws-Sqrt-X in 12 iterations flat - plenty for Comp-3
006900*    precision since Newton's method doubles its correct
007000*    digits on every pass.
007100*
007200 01  WS-Sqrt-Work.
007300     03  WS-Sqrt-X            pic S9(9)V9(5) comp-3.
007400     03  WS-Sqrt-Guess        pic S9(9)V9(5) comp-3.
007500     03  WS-Sqrt-Result       pic S9(9)V9(5) comp-3.
007600     03  WS-Sqrt-Iter         pic 9(2)       comp.
007700     03  FILLER                 pic x(2).
