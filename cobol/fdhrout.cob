000100*************************************************
000200*                                               *
000300*   Record Definition For Hourly Output File     *
000400*                                               *
000500*     One record per hour, same chronological     *
000600*     order as the hourly input file. Echoes the   *
000700*     four input fields then the full dispatch      *
000800*     result for the hour. "Ed-" fields are          *
000900*     measured on the equipment (battery/array)       *
001000*     side of the power conditioner; plain "E-E-"      *
001100*     fields are on the distribution-board side.        *
001200*************************************************
001300*  Record size 220 bytes.
001400*
001500* 24/11/25 vbc - Created.
001600* 01/12/25 vbc - All 17 computed fields made signed - none
001700*                is expected negative by the formulas but
001800*                a bad spec record could drive one there
001900*                and we would rather carry the sign than
002000*                truncate it away.
002100*
002200 FD  Hourly-Output-File.
002300 01  HO-Output-Record.
002400*
002500*    ----  Echo Of The Hourly Input Fields  ----
002600*
002700     03  HO-SC                pic 9.
002800     03  HO-Theta-Ex          pic S9(3)V9(2).
002900     03  HO-E-Dmd-Excl        pic 9(4)V9(4).
003000     03  HO-E-P               pic 9(4)V9(4)
003100                              occurs 4 times.
003200*
003300*    ----  Pv Dispatch, Distribution-Board Side  ----
003400*    Pv-H       PV self-consumption.
003500*    Pv-Sell    PV sold to the grid.
003600*    Pv-Chg     PV charge, DB side.
003700*
003800     03  HO-E-E-Pv-H          pic S9(4)V9(6).
003900     03  HO-E-E-Pv-Sell       pic S9(4)V9(6).
004000     03  HO-E-E-Pv-Chg        pic S9(4)V9(6).
004100*
004200*    ----  Storage-System Discharge, Distribution-Board Side  ----
004300*    Pss-H         storage-system discharge self-consumed.
004400*    Pss-Max-Sup   storage-system max suppliable, DB side.
004500*
004600     03  HO-E-E-Pss-H         pic S9(4)V9(6).
004700     03  HO-E-E-Pss-Max-Sup   pic S9(4)V9(6).
004800*
004900*    ----  Demand And Surplus, Distribution-Board Side  ----
005000*
005100     03  HO-E-E-Srpl          pic S9(4)V9(6).
005200     03  HO-E-E-Dmd-Incl      pic S9(4)V9(6).
005300     03  HO-E-E-Aux-Pss       pic S9(4)V9(6).
005400*
005500*    ----  Battery-Side (Equipment-Side, "Ed-") Values  ----
005600*
005700     03  HO-Ed-E-Pv-Chg       pic S9(4)V9(6).
005800     03  HO-Ed-E-Srpl         pic S9(4)V9(6).
005900     03  HO-Ed-E-Sb-Sup       pic S9(4)V9(6).
006000*
006100*    ----  Max-Supply / Max-Charge, Both Sides  ----
006200*
006300     03  HO-E-E-Pv-Max-Sup    pic S9(4)V9(6).
006400     03  HO-E-E-Sb-Max-Sup    pic S9(4)V9(6).
006500     03  HO-Ed-E-Pv-Max-Sup   pic S9(4)V9(6).
006600     03  HO-Ed-E-Sb-Max-Sup   pic S9(4)V9(6).
006700     03  HO-E-E-Sb-Max-Chg    pic S9(4)V9(6).
006800*
006900*    ----  Pcs Auxiliary Consumption  ----
007000*
007100     03  HO-E-E-Aux-Pcs       pic S9(4)V9(6).
007200     03  FILLER               pic x(4).
