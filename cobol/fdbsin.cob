000100*************************************************
000200*                                               *
000300*   Record Definition For Battery / Pcs          *
000400*        Specification File                      *
000500*                                               *
000600*     One record per run - rating-plate and       *
000700*     regression data for the storage battery     *
000800*     and power conditioner (PCS). Three PCS       *
000900*     conversion paths are carried: PV to          *
001000*     distribution board (Pvdb), PV to storage      *
001100*     battery (Pvsb) and storage battery to          *
001200*     distribution board (Sbdb).                    *
001300*************************************************
001400*  Record size 180 bytes.
001500*
001600* All ratios/efficiencies  = 1 int digit, 5 decimals.
001700* All energies (kWh), voltages (V) and powers (W)
001800*   = 4 int digits, 2 decimals.
001900* Only the regression slopes (Alpha-xxxx) are signed -
002000*   a negative slope is valid, everything else in this
002100*   record is unsigned.
002200*
002300* 24/11/25 vbc - Created.
002400* 28/11/25 vbc - Added K-Pm occurs 4 (one per PV array).
002500* 03/12/25 vbc - Grouped the 3 Pcs paths under Bs-Pcs-Paths
002600*                and redefined as a table (Bs-Pcs-Path-Tbl)
002700*                so Pvsim can drive the forward/inverse
002800*                conversion logic off a path subscript
002900*                instead of 3 copies of the same code.
003000*
003100 FD  Spec-Input-File.
003200 01  BS-Spec-Record.
003300*
003400*    Each path group below carries:
003500*    E-In-Rtd   rated input energy, kWh/h.
003600*    Eta-Lim    efficiency floor (carried, not used in the
003700*               flow of calculation below).
003800*    Alpha/Beta regression slope / intercept of the
003900*               conversion-efficiency curve.
004000*
004100     03  BS-Pcs-Paths.
004200         05  BS-Pvdb-Path.
004300             07  BS-E-In-Rtd-Pvdb pic 9(4)V9(2).
004400             07  BS-Eta-Lim-Pvdb  pic 9V9(5).
004500             07  BS-Alpha-Pvdb    pic S9V9(5).
004600             07  BS-Beta-Pvdb     pic 9V9(5).
004700         05  BS-Pvsb-Path.
004800             07  BS-E-In-Rtd-Pvsb pic 9(4)V9(2).
004900             07  BS-Eta-Lim-Pvsb  pic 9V9(5).
005000             07  BS-Alpha-Pvsb    pic S9V9(5).
005100             07  BS-Beta-Pvsb     pic 9V9(5).
005200         05  BS-Sbdb-Path.
005300             07  BS-E-In-Rtd-Sbdb pic 9(4)V9(2).
005400             07  BS-Eta-Lim-Sbdb  pic 9V9(5).
005500             07  BS-Alpha-Sbdb    pic S9V9(5).
005600             07  BS-Beta-Sbdb     pic 9V9(5).
005700*
005800*    Redefinition of the 3 paths above as a table, subscript
005900*    1 = Pvdb, 2 = Pvsb, 3 = Sbdb - see Zz010/Zz020 in Pvsim.
006000*
006100     03  BS-Pcs-Path-Tbl  REDEFINES BS-Pcs-Paths
006200                          OCCURS 3 TIMES
006300                          INDEXED BY BS-Path-Idx.
006400         05  BS-Tbl-E-In-Rtd  pic 9(4)V9(2).
006500         05  BS-Tbl-Eta-Lim   pic 9V9(5).
006600         05  BS-Tbl-Alpha     pic S9V9(5).
006700         05  BS-Tbl-Beta      pic 9V9(5).
006800*
006900*    ----  Pcs Auxiliary Power, Watts  ----
007000*    Oprt while operating, Stby on standby.
007100*
007200     03  BS-P-Aux-Pcs-Oprt    pic 9(4)V9(2).
007300     03  BS-P-Aux-Pcs-Stby    pic 9(4)V9(2).
007400*
007500*    ----  Battery Rating Data  ----
007600*    R-Lcp-Batt    discharge-stop reserve ratio of usable
007700*                  capacity, 0-1, grid-connected hours only.
007800*    V-Rtd/Lower/Upper   rated / lower-limit / upper-limit
007900*                  terminal voltage, volts.
008000*    Soc-Lower/Upper     SOC at the lower / upper limit
008100*                  voltage, 0-1.
008200*    W-Rtd-Batt    rated capacity, kWh.
008300*    K-In          inverter-circuit correction factor.
008400*    K-Pm          array mismatch correction factor, per
008500*                  PV array (up to 4 - unused arrays zero).
008600*    R-Int-Dchg    dischargeable fraction of usable capacity
008700*                  at Jan-1 00:00, 0-1 (sets initial SOC).
008800*
008900     03  BS-R-Lcp-Batt        pic 9V9(5).
009000     03  BS-V-Rtd-Batt        pic 9(4)V9(2).
009100     03  BS-V-Lower           pic 9(4)V9(2).
009200     03  BS-V-Upper           pic 9(4)V9(2).
009300     03  BS-Soc-Lower         pic 9V9(5).
009400     03  BS-Soc-Upper         pic 9V9(5).
009500     03  BS-W-Rtd-Batt        pic 9(4)V9(2).
009600     03  BS-K-In              pic 9V9(5).
009700     03  BS-K-Pm              pic 9V9(5)
009800                              occurs 4 times.
009900     03  BS-R-Int-Dchg        pic 9V9(5).
010000     03  FILLER               pic x(18).
