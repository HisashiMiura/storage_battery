000100*******************************************
000200*                                          *
000300*  Working Storage - Energy-Aggregate      *
000400*     Annual Accumulators, Rounding Work    *
000500*     And The Summary-Report Source Fields   *
000600*******************************************
000700*
000800* 25/11/25 vbc - Created.
000900* 05/12/25 vbc - Annual-use accumulators redefined as a
001000*                table (Ws-Annual-Use-Tbl) to match the
001100*                Ea-Use-Tbl subscript order in fdenin.cob -
001200*                one accumulation loop for all 7 end uses.
001300* 06/12/25 vbc - Added the line-image byte-view redefine,
001400*                for Display statements added ad hoc
001500*                while testing.
001600* 13/12/25 vbc - Added Ws-E-Gen (the report's "annual
001700*                generation" row) and the generic
001800*                Ws-Rl-Print-Value rounding scratch used by
001900*                Aa310 ahead of every line it writes.
002000* 09/08/26 vbc - Ticket PV-119 - Replaced the hand-built
002100*                132-byte line image with Ws-Report-Work,
002200*                the Source fields the new Summary-Energy-
002300*                Report RD (pvnrg.cbl) reads from RW.
002400*
002500*    F-Prim, the primary-energy conversion factor for
002600*    purchased electricity, kJ per kWh.
002700*
002800 01  WS-Prim-Factor           pic 9(5)V9(2) comp-3
002900                              value 9760.00.
003000*
003100*    ----  Per-Hour Accumulation Work  ----
003200*
003300 01  WS-Hour-Accum-Work.
003400     03  WS-Use-Idx            pic 9          comp.
003500     03  WS-Hourly-Primary      pic S9(5)V9(2) comp-3.
003600     03  FILLER                 pic x(4).
003700*
003800*    ----  Annual Primary-Energy Totals, One Per End Use  ----
003900*    Subscript order matches Ea-Use-Tbl: 1=H 2=C 3=V 4=L
004000*    5=W 6=Ap 7=Cc.
004100*
004200 01  WS-Annual-Uses.
004300     03  WS-E-H-Annual         pic S9(7)V9(2) comp-3.
004400     03  WS-E-C-Annual         pic S9(7)V9(2) comp-3.
004500     03  WS-E-V-Annual         pic S9(7)V9(2) comp-3.
004600     03  WS-E-L-Annual         pic S9(7)V9(2) comp-3.
004700     03  WS-E-W-Annual         pic S9(7)V9(2) comp-3.
004800     03  WS-E-Ap-Annual        pic S9(7)V9(2) comp-3.
004900     03  WS-E-Cc-Annual        pic S9(7)V9(2) comp-3.
005000*
005100 01  WS-Annual-Use-Tbl        REDEFINES WS-Annual-Uses
005200                              OCCURS 7 TIMES
005300                              INDEXED BY WS-Annual-Idx.
005400     03  WS-Annual-Primary    pic S9(7)V9(2) comp-3.
005500*
005600*    ----  Annual Raw Energy-By-Carrier Totals  ----
005700*
005800 01  WS-Annual-Carriers.
005900     03  WS-Annual-Kwh-Raw     pic S9(7)V9(2) comp-3.
006000     03  WS-Annual-Gas-Raw     pic S9(7)V9(2) comp-3.
006100     03  WS-Annual-Kerosene-Raw
006200                              pic S9(7)V9(2) comp-3.
006300     03  WS-Annual-Ut-H-Raw    pic S9(7)V9(2) comp-3.
006400     03  WS-Annual-Pv-Kwh      pic S9(7)V9(2) comp-3.
006500     03  WS-Annual-Cg-Kwh      pic S9(7)V9(2) comp-3.
006600     03  FILLER                pic x(8).
006700*
006800*    ----  Rounded Report Figures  ----
006900*
007000 01  WS-Report-Figures.
007100     03  WS-E-E-Rounded        pic S9(7)V9    comp-3.
007200     03  WS-E-G-Rounded        pic S9(7)V9    comp-3.
007300     03  WS-E-K-Rounded        pic S9(7)V9    comp-3.
007400     03  WS-E-Ut-H-Rounded     pic S9(7)V9    comp-3.
007500     03  WS-E-S                pic S9(7)V9(2) comp-3.
007600     03  WS-E-M                pic S9(7)V9(2) comp-3.
007700     03  WS-E-Gen              pic S9(7)V9    comp-3.
007800     03  WS-Et-Star             pic S9(9)V9(2) comp-3.
007900     03  WS-Et-Star-Centi       pic S9(11)     comp-3.
008000     03  WS-Et-Quotient         pic S9(9)      comp-3.
008100     03  WS-Et-Remainder        pic S9(9)      comp-3.
008200     03  WS-E-T                 pic S9(7)V9    comp-3.
008300     03  WS-Rl-Print-Value      pic S9(7)V9    comp-3.
008400     03  FILLER                 pic x(8).
008500*
008600*    ----  Summary Report Source Fields, Read By RW  ----
008700*
008800 01  WS-Report-Work.
008900     03  WS-Rl-Label           pic x(40).
009000     03  WS-Rl-Unit            pic x(6).
009100     03  FILLER                pic x(8).
009200*
009300 01  WS-Report-Work-X         REDEFINES WS-Report-Work.
009400     03  FILLER                pic x(54).
